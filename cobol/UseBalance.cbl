000100******************************************************************
000110* This program is the sub program that posts a debit against an
000120* existing account's balance.  It is called once per "U" request
000130* from LEDGER-BATCH, against the same two in-memory master tables
000140* CREATE-ACCOUNT and CLOSE-ACCOUNT use, and hands back one
000150* transaction-history line, success or fail, for every call.
000160******************************************************************
000170* CHANGE LOG
000180*   07/19/1994 DWP  ORIGINAL CODING, MODELED ON THE COMPUTE-VALUE
000190*                   LINKAGE SUBPROGRAM PATTERN - TICKET DP-0512
000200*   02/09/1999 LKT  Y2K REVIEW - DATE ACCEPT CONFIRMED 4-DIGIT
000210*                   YEAR, NO CHANGE REQUIRED
000220*   04/14/2003 SMH  140-GENERATE-TXN-ID SEQUENCE COUNTER WIDENED
000230*                   TO COMP AFTER A HEAVY-VOLUME RUN WRAPPED IT -
000240*                   SAME OPS INCIDENT AS CREATE-ACCOUNT - TICKET
000250*                   DP-0841
000260*   09/30/2005 RFQ  135-SNAPSHOT-UNCHANGED-BALANCE SPLIT OUT OF
000270*                   110-VALIDATE-USE SO A FAILED R14 CHECK STILL
000280*                   WRITES A HISTORY LINE - TICKET DP-0978
000290*   02/11/2008 KDW  SECURITY LINE RE-WORDED PER DP STANDARDS
000300*                   REVISION, NO LOGIC CHANGE - TICKET DP-1102
000310******************************************************************
000320 IDENTIFICATION              DIVISION.
000330*-----------------------------------------------------------------
000340 PROGRAM-ID.                 USE-BALANCE.
000350 AUTHOR.                     D W PARKHURST.
000360 INSTALLATION.               MIDLAND TRUST - DATA PROCESSING.
000370 DATE-WRITTEN.               07/19/1994.
000380 DATE-COMPILED.
000390 SECURITY.                   UNCLASSIFIED - INTERNAL DP USE ONLY.
000400*
000410******************************************************************
000420 ENVIRONMENT                 DIVISION.
000430*-----------------------------------------------------------------
000440 CONFIGURATION               SECTION.
000450 SOURCE-COMPUTER.            IBM-4341.
000460 OBJECT-COMPUTER.            IBM-4341.
000470 SPECIAL-NAMES.              C01 IS TOP-OF-FORM.
000480*-----------------------------------------------------------------
000490 DATA                        DIVISION.
000500*-----------------------------------------------------------------
000510 WORKING-STORAGE             SECTION.
000520*-----------------------------------------------------------------
000530 01  WS-WORK-SWITCHES.
000540     05  WS-VALID-SW             PIC X(01).
000550         88  WS-VALID                VALUE "Y".
000560         88  WS-INVALID              VALUE "N".
000570
000580 01  WS-LOOKUP-RESULTS.
000590     05  WS-USER-IX              PIC 9(4) COMP.
000600     05  WS-ACCT-IX              PIC 9(4) COMP.
000610
000620*    Today's date and time, broken into parts so the transaction
000630*    id can be built field by field - two of this program's
000640*    three required REDEFINES (the third is carried in by
000650*    COPY ACCTTAB below).
000660 01  WS-CURRENT-DATE             PIC 9(08).
000670 01  WS-CD-PARTS                 REDEFINES WS-CURRENT-DATE.
000680     05  WS-CD-YEAR                PIC 9(04).
000690     05  WS-CD-MONTH               PIC 9(02).
000700     05  WS-CD-DAY                 PIC 9(02).
000710
000720 01  WS-CURRENT-TIME             PIC 9(08).
000730 01  WS-CT-PARTS                 REDEFINES WS-CURRENT-TIME.
000740     05  WS-CT-HOUR                PIC 9(02).
000750     05  WS-CT-MINUTE              PIC 9(02).
000760     05  WS-CT-SECOND              PIC 9(02).
000770     05  WS-CT-HUNDREDTH          PIC 9(02).
000780
000790*    Timestamp is assembled here, punctuation and all, then
000800*    moved whole into the record field - a REDEFINES of the
000810*    record field itself cannot carry these VALUE clauses, since
000820*    a subordinate of a redefinition may not.
000830 01  WS-BUILD-TIMESTAMP.
000840     05  WS-BT-YEAR                PIC 9(04).
000850     05  FILLER                    PIC X(01) VALUE "-".
000860     05  WS-BT-MONTH               PIC 9(02).
000870     05  FILLER                    PIC X(01) VALUE "-".
000880     05  WS-BT-DAY                 PIC 9(02).
000890     05  FILLER                    PIC X(01) VALUE "-".
000900     05  WS-BT-HOUR                PIC 9(02).
000910     05  FILLER                    PIC X(01) VALUE ".".
000920     05  WS-BT-MINUTE              PIC 9(02).
000930     05  FILLER                    PIC X(01) VALUE ".".
000940     05  WS-BT-SECOND              PIC 9(02).
000950     05  FILLER                    PIC X(01) VALUE ".".
000960     05  WS-BT-MICROSEC            PIC 9(06).
000970
000980*    Transaction id is run-date + run-time + a sequence number
000990*    carried and bumped by LEDGER-BATCH (passed in at LS-TXN-SEQ
001000*    below) so it is unique across every call in the run, fixed
001010*    at 32 characters wide the way the history file record needs
001020*    it - the exact make-up is not significant, only that it
001030*    never repeats and never varies in width.
001040 01  WS-TXN-ID-BUILD.
001050     05  WS-TID-DATE               PIC 9(08).
001060     05  WS-TID-TIME               PIC 9(08).
001070     05  WS-TID-SEQUENCE           PIC 9(09).
001080     05  FILLER                    PIC X(07) VALUE "0000000".
001090
001100*-----------------------------------------------------------------
001110 LINKAGE                     SECTION.
001120*-----------------------------------------------------------------
001130 COPY TXNREQ.
001140 COPY USERTAB.
001150 COPY ACCTTAB.
001160 COPY TXNHIST.
001170 01  LS-TXN-SEQ                  PIC 9(09) COMP.
001180
001190******************************************************************
001200 PROCEDURE                   DIVISION    USING
001210                                 TRANSACTION-REQUEST-RECORD,
001220                                 LM-USER-TABLE,
001230                                 LM-ACCT-TABLE,
001240                                 TRANSACTION-HISTORY-RECORD,
001250                                 LS-TXN-SEQ.
001260*-----------------------------------------------------------------
001270* Main procedure
001280*-----------------------------------------------------------------
001290 100-USE-BALANCE.
001300     MOVE TR-ACCT-NUMBER         TO TH-ACCT-NUMBER.
001310     MOVE TR-AMOUNT              TO TH-AMOUNT.
001320     SET  TH-TYPE-USE            TO TRUE.
001330     MOVE SPACES                 TO TH-ERROR-CODE.
001340     PERFORM 140-GENERATE-TXN-ID THRU 140-GENERATE-TXN-ID-EXIT.
001350     PERFORM 150-STAMP-CURRENT-TIMESTAMP
001360             THRU 150-STAMP-CURRENT-TIMESTAMP-EXIT.
001370     MOVE WS-BUILD-TIMESTAMP     TO TH-AT.
001380
001390     PERFORM 110-VALIDATE-USE   THRU 110-VALIDATE-USE-EXIT.
001400
001410     IF WS-VALID
001420         PERFORM 130-POST-DEBIT  THRU 130-POST-DEBIT-EXIT
001430         SET TH-RESULT-SUCCESS   TO TRUE
001440     ELSE
001450         PERFORM 135-SNAPSHOT-UNCHANGED-BALANCE
001460                 THRU 135-SNAPSHOT-UNCHANGED-BALANCE-EXIT
001470         SET TH-RESULT-FAIL      TO TRUE
001480     END-IF.
001490
001500     EXIT PROGRAM.
001510
001520******************************************************************
001530* R10 - user must exist.  R11 - account must exist.  R12 - the
001540* account must belong to this user.  R13 - the account must not
001550* be unregistered.  R14 - the requested amount must not exceed
001560* the balance on file.
001570*-----------------------------------------------------------------
001580 110-VALIDATE-USE.
001590     SET WS-VALID                TO TRUE.
001600     PERFORM 200-FIND-USER       THRU 200-FIND-USER-EXIT.
001610     IF WS-USER-IX = ZERO
001620         SET WS-INVALID          TO TRUE
001630         MOVE "USER_NOT_FOUND"   TO TH-ERROR-CODE
001640         GO TO 110-VALIDATE-USE-EXIT
001650     END-IF.
001660
001670     PERFORM 210-FIND-ACCT       THRU 210-FIND-ACCT-EXIT.
001680     IF WS-ACCT-IX = ZERO
001690         SET WS-INVALID          TO TRUE
001700         MOVE "ACCOUNT_NOT_FOUND"
001710                                 TO TH-ERROR-CODE
001720         GO TO 110-VALIDATE-USE-EXIT
001730     END-IF.
001740
001750     IF AT-ACCT-USER-ID (WS-ACCT-IX) NOT EQUAL TR-USER-ID
001760         SET WS-INVALID          TO TRUE
001770         MOVE "USER_ACCOUNT_UN_MATCH"
001780                                 TO TH-ERROR-CODE
001790         GO TO 110-VALIDATE-USE-EXIT
001800     END-IF.
001810
001820     IF AT-STATUS-UNREGISTERED (WS-ACCT-IX)
001830         SET WS-INVALID          TO TRUE
001840         MOVE "ACCOUNT_ALREADY_UNREGISTERED"
001850                                 TO TH-ERROR-CODE
001860         GO TO 110-VALIDATE-USE-EXIT
001870     END-IF.
001880
001890     IF TR-AMOUNT GREATER THAN AT-ACCT-BALANCE (WS-ACCT-IX)
001900         SET WS-INVALID          TO TRUE
001910         MOVE "AMOUNT_EXCEED_BALANCE"
001920                                 TO TH-ERROR-CODE
001930         GO TO 110-VALIDATE-USE-EXIT
001940     END-IF.
001950 110-VALIDATE-USE-EXIT.
001960     EXIT.
001970
001980*-----------------------------------------------------------------
001990* Debit the table entry and carry the resulting balance onto the
002000* history line.
002010*-----------------------------------------------------------------
002020 130-POST-DEBIT.
002030     SUBTRACT TR-AMOUNT FROM AT-ACCT-BALANCE (WS-ACCT-IX).
002040     MOVE AT-ACCT-BALANCE (WS-ACCT-IX)
002050                                 TO TH-BALANCE-SNAPSHOT.
002060 130-POST-DEBIT-EXIT.
002070     EXIT.
002080
002090*-----------------------------------------------------------------
002100* On a failed request the balance on the history line is the
002110* balance as it stood - ZERO when the account itself could not
002120* be found at all, since there is no balance to report.
002130*-----------------------------------------------------------------
002140 135-SNAPSHOT-UNCHANGED-BALANCE.
002150     IF WS-ACCT-IX NOT EQUAL ZERO
002160         MOVE AT-ACCT-BALANCE (WS-ACCT-IX)
002170                                 TO TH-BALANCE-SNAPSHOT
002180     ELSE
002190         MOVE ZERO               TO TH-BALANCE-SNAPSHOT
002200     END-IF.
002210 135-SNAPSHOT-UNCHANGED-BALANCE-EXIT.
002220     EXIT.
002230
002240******************************************************************
002250* Transaction id generation note - a monotonically increasing
002260* sequence number is all uniqueness really requires, but this
002270* shop stamps run-date and run-time onto the front of it as well
002280* so the id tells its own story on a print-out without having to
002290* chase the history file back to a date field.
002300*-----------------------------------------------------------------
002310 140-GENERATE-TXN-ID.
002320     ADD 1                       TO LS-TXN-SEQ.
002330     ACCEPT WS-CURRENT-DATE      FROM DATE YYYYMMDD.
002340     ACCEPT WS-CURRENT-TIME      FROM TIME.
002350     MOVE WS-CURRENT-DATE        TO WS-TID-DATE.
002360     MOVE WS-CURRENT-TIME        TO WS-TID-TIME.
002370     MOVE LS-TXN-SEQ             TO WS-TID-SEQUENCE.
002380     MOVE WS-TXN-ID-BUILD        TO TH-TXN-ID.
002390 140-GENERATE-TXN-ID-EXIT.
002400     EXIT.
002410
002420*-----------------------------------------------------------------
002430 150-STAMP-CURRENT-TIMESTAMP.
002440     MOVE WS-CD-YEAR             TO WS-BT-YEAR.
002450     MOVE WS-CD-MONTH            TO WS-BT-MONTH.
002460     MOVE WS-CD-DAY              TO WS-BT-DAY.
002470     MOVE WS-CT-HOUR             TO WS-BT-HOUR.
002480     MOVE WS-CT-MINUTE           TO WS-BT-MINUTE.
002490     MOVE WS-CT-SECOND           TO WS-BT-SECOND.
002500     MOVE ZERO                   TO WS-BT-MICROSEC.
002510     MOVE WS-CT-HUNDREDTH        TO WS-BT-MICROSEC (1:2).
002520 150-STAMP-CURRENT-TIMESTAMP-EXIT.
002530     EXIT.
002540
002550******************************************************************
002560 200-FIND-USER.
002570     MOVE ZERO                   TO WS-USER-IX.
002580     PERFORM 201-SCAN-USER-TABLE
002590             THRU 201-SCAN-USER-TABLE-EXIT
002600             VARYING LM-USER-IX FROM 1 BY 1
002610             UNTIL LM-USER-IX GREATER THAN LM-USER-CNT
002620                OR WS-USER-IX NOT EQUAL ZERO.
002630 200-FIND-USER-EXIT.
002640     EXIT.
002650
002660*-----------------------------------------------------------------
002670 201-SCAN-USER-TABLE.
002680     IF UT-USER-ID (LM-USER-IX) = TR-USER-ID
002690         SET WS-USER-IX          TO LM-USER-IX
002700     END-IF.
002710 201-SCAN-USER-TABLE-EXIT.
002720     EXIT.
002730
002740*-----------------------------------------------------------------
002750 210-FIND-ACCT.
002760     MOVE ZERO                   TO WS-ACCT-IX.
002770     PERFORM 211-SCAN-ACCT-TABLE
002780             THRU 211-SCAN-ACCT-TABLE-EXIT
002790             VARYING LM-ACCT-IX FROM 1 BY 1
002800             UNTIL LM-ACCT-IX GREATER THAN LM-ACCT-CNT
002810                OR WS-ACCT-IX NOT EQUAL ZERO.
002820 210-FIND-ACCT-EXIT.
002830     EXIT.
002840
002850*-----------------------------------------------------------------
002860 211-SCAN-ACCT-TABLE.
002870     IF AT-ACCT-NUMBER (LM-ACCT-IX) = TR-ACCT-NUMBER
002880         SET WS-ACCT-IX          TO LM-ACCT-IX
002890     END-IF.
002900 211-SCAN-ACCT-TABLE-EXIT.
002910     EXIT.
