000100******************************************************************
000110* This program is the daily ledger batch run.  It opens the
000120* day's transaction-request file, calls LOAD-MASTERS to bring
000130* the account-holder master and the account master into memory,
000140* and then processes each request in arrival order:
000150*
000160*    C - open a new account for an existing account holder
000170*    D - close an existing account (balance must be zero)
000180*    U - post a use-of-balance transaction against an account
000190*
000200* Used File
000210*    - Transaction Request File:  TRANSACTION-REQUEST-FILE
000220*    - Transaction History File:  TRANSACTION-HISTORY-FILE
000230*    - Account Result File:       ACCOUNT-RESULT-FILE
000240*
000250* (ACCOUNT-USER-FILE and ACCOUNT-FILE are opened by LOAD-MASTERS
000260*  on this program's behalf - see that program's header.)
000270*------------------------------------------------------------------
000280* CHANGE LOG
000290*   06/14/1987 RJM  ORIGINAL CODING, MODELED ON THE BALANCE-LINE
000300*                   MASTER UPDATE - TICKET DP-0114
000310*   03/02/1988 RJM  ADDED USER-ID CROSS CHECK ON CLOSE REQUESTS
000320*                   PER AUDIT FINDING - TICKET DP-0151
000330*   11/02/1991 RJM  MASTER FILES REPLACED BY LOAD-MASTERS TABLE
000340*                   LOAD/REWRITE CALLS, INDEXED I/O RETIRED FROM
000350*                   THIS JOB - TICKET DP-0388
000360*   07/19/1994 DWP  ADDED TRANSACTION-HISTORY-FILE AND THE
000370*                   USE-BALANCE CALL FOR BRANCH 12 PILOT -
000380*                   TICKET DP-0512
000390*   02/09/1999 LKT  Y2K REVIEW - TIMESTAMP FIELDS CONFIRMED
000400*                   4-DIGIT YEAR THROUGHOUT, NO CHANGE REQUIRED
000410*   08/23/2001 TBC  END-OF-JOB SUMMARY NOW CALLS LEDGER-REPORT
000420*                   INSTEAD OF IN-LINE DISPLAY - TICKET DP-0699
000430******************************************************************
000440 IDENTIFICATION              DIVISION.
000450*-----------------------------------------------------------------
000460 PROGRAM-ID.                 LEDGER-BATCH.
000470 AUTHOR.                     R J MASTERSON.
000480 INSTALLATION.               MIDLAND TRUST - DATA PROCESSING.
000490 DATE-WRITTEN.               06/14/1987.
000500 DATE-COMPILED.
000510 SECURITY.                   UNCLASSIFIED - INTERNAL DP USE ONLY.
000520*
000530******************************************************************
000540 ENVIRONMENT                 DIVISION.
000550*-----------------------------------------------------------------
000560 CONFIGURATION               SECTION.
000570 SOURCE-COMPUTER.            IBM-4341.
000580 OBJECT-COMPUTER.            IBM-4341.
000590 SPECIAL-NAMES.              C01 IS TOP-OF-FORM.
000600*-----------------------------------------------------------------
000610 INPUT-OUTPUT                SECTION.
000620 FILE-CONTROL.
000630     SELECT  TRANSACTION-REQUEST-FILE
000640             ASSIGN TO TXNREQ
000650             ORGANIZATION IS LINE SEQUENTIAL
000660             FILE STATUS IS TXNREQ-STATUS.
000670
000680     SELECT  TRANSACTION-HISTORY-FILE
000690             ASSIGN TO TXNHIST
000700             ORGANIZATION IS LINE SEQUENTIAL
000710             FILE STATUS IS TXNHIST-STATUS.
000720
000730     SELECT  ACCOUNT-RESULT-FILE
000740             ASSIGN TO ACCTRES
000750             ORGANIZATION IS LINE SEQUENTIAL
000760             FILE STATUS IS ACCTRES-STATUS.
000770
000780******************************************************************
000790 DATA                        DIVISION.
000800*-----------------------------------------------------------------
000810 FILE                        SECTION.
000820 FD  TRANSACTION-REQUEST-FILE
000830     RECORD CONTAINS 38 CHARACTERS
000840     DATA RECORD IS TRANSACTION-REQUEST-RECORD.
000850 COPY TXNREQ.
000860
000870 FD  TRANSACTION-HISTORY-FILE
000880     RECORD CONTAINS 135 CHARACTERS
000890     DATA RECORD IS TRANSACTION-HISTORY-RECORD.
000900 COPY TXNHIST.
000910
000920 FD  ACCOUNT-RESULT-FILE
000930     RECORD CONTAINS 78 CHARACTERS
000940     DATA RECORD IS ACCOUNT-RESULT-RECORD.
000950 COPY ACCTRES.
000960
000970*-----------------------------------------------------------------
000980 WORKING-STORAGE             SECTION.
000990*-----------------------------------------------------------------
001000*    In-memory master tables, loaded and rewritten for us by
001010*    LOAD-MASTERS - this job carries no ISAM run-time.
001020 COPY USERTAB.
001030 COPY ACCTTAB.
001040
001050*    Combined view of the three file statuses, redefined flat so
001060*    300-CHECK-FILE-STATUSES can DISPLAY all six bytes on one
001070*    trace line when something other than "00" comes back from
001080*    OPEN - this program's second required REDEFINES.
001090 01  WS-FILE-STATUSES.
001100     05  TXNREQ-STATUS           PIC X(02).
001110     05  TXNHIST-STATUS          PIC X(02).
001120     05  ACCTRES-STATUS          PIC X(02).
001130 01  WS-FILE-STATUSES-COMBINED  REDEFINES WS-FILE-STATUSES
001140                                 PIC X(06).
001150
001160 01  WS-SWITCHES.
001170     05  WS-EOF-SW               PIC X(01).
001180         88  WS-NO-MORE-REQUESTS     VALUE "Y".
001190
001200 01  WS-LM-PARMS.
001210     05  WS-LM-MODE              PIC X(01).
001220         88  WS-LM-MODE-LOAD         VALUE "L".
001230         88  WS-LM-MODE-REWRITE      VALUE "R".
001240     05  WS-LM-RETURN-CODE       PIC 9(02) COMP.
001250
001260*    Request sequence number is carried here, not inside
001270*    USE-BALANCE, so a restart can pick the next one up clean.
001280 77  WS-TXN-SEQUENCE             PIC 9(09) COMP.
001290
001300*    Run totals, built as we go and handed whole to LEDGER-REPORT
001310*    at end of job.
001320 01  WS-RUN-TOTALS.
001330     05  WT-CREATE-READ          PIC 9(07) COMP.
001340     05  WT-CREATE-SUCCESS       PIC 9(07) COMP.
001350     05  WT-CREATE-FAIL          PIC 9(07) COMP.
001360     05  WT-CLOSE-READ           PIC 9(07) COMP.
001370     05  WT-CLOSE-SUCCESS        PIC 9(07) COMP.
001380     05  WT-CLOSE-FAIL           PIC 9(07) COMP.
001390     05  WT-USE-READ             PIC 9(07) COMP.
001400     05  WT-USE-SUCCESS          PIC 9(07) COMP.
001410     05  WT-USE-FAIL             PIC 9(07) COMP.
001420     05  WT-USE-AMOUNT           PIC S9(15)V99.
001430     05  WT-GRAND-READ           PIC 9(07) COMP.
001440     05  WT-GRAND-SUCCESS        PIC 9(07) COMP.
001450     05  WT-GRAND-FAIL           PIC 9(07) COMP.
001460     05  FILLER                  PIC X(01).
001470
001480*    Numeric/alpha dual view of an unrecognized op code, used
001490*    only in the WHEN OTHER trap below - kept as a REDEFINES (the
001500*    third, along with AT-ACCT-NUMBER-R carried in by COPY
001510*    ACCTTAB above) so the bad byte can be displayed in both
001520*    forms for the operator without a second MOVE.
001530 01  WS-BAD-OP-CODE              PIC X(01).
001540 01  WS-BAD-OP-CODE-NUM          REDEFINES WS-BAD-OP-CODE
001550                                 PIC 9(01).
001560
001570******************************************************************
001580 PROCEDURE                   DIVISION.
001590*-----------------------------------------------------------------
001600* Main procedure
001610*-----------------------------------------------------------------
001620 100-LEDGER-BATCH.
001630     PERFORM 200-INITIATE-LEDGER-BATCH
001640                             THRU 200-INITIATE-LEDGER-BATCH-EXIT.
001650     PERFORM 200-PROCESS-REQUESTS
001660                             THRU 200-PROCESS-REQUESTS-EXIT
001670                             UNTIL WS-NO-MORE-REQUESTS.
001680     PERFORM 200-TERMINATE-LEDGER-BATCH
001690                             THRU 200-TERMINATE-LEDGER-BATCH-EXIT.
001700
001710     STOP RUN.
001720
001730******************************************************************
001740* Open the three files this program owns, load the two master
001750* tables through LOAD-MASTERS, zero the totals and the
001760* transaction sequence, and prime the read.
001770*-----------------------------------------------------------------
001780 200-INITIATE-LEDGER-BATCH.
001790     PERFORM 300-OPEN-LEDGER-FILES.
001800     INITIALIZE WS-SWITCHES WS-RUN-TOTALS.
001810     MOVE ZERO               TO WS-TXN-SEQUENCE.
001820     SET WS-LM-MODE-LOAD     TO TRUE.
001830     CALL "LOAD-MASTERS"     USING WS-LM-MODE, LM-USER-TABLE,
001840                                   LM-ACCT-TABLE,
001850                                   WS-LM-RETURN-CODE.
001860     PERFORM 300-READ-REQUEST THRU 300-READ-REQUEST-EXIT.
001870 200-INITIATE-LEDGER-BATCH-EXIT.
001880     EXIT.
001890
001900*-----------------------------------------------------------------
001910* One transaction request, dispatched by op code to the rule
001920* subprogram that owns it, then the next request is read.
001930*-----------------------------------------------------------------
001940 200-PROCESS-REQUESTS.
001950     EVALUATE TRUE
001960         WHEN TR-OP-CREATE
001970             PERFORM 300-PROCESS-CREATE-REQUEST
001980                     THRU 300-PROCESS-CREATE-REQUEST-EXIT
001990         WHEN TR-OP-CLOSE
002000             PERFORM 300-PROCESS-CLOSE-REQUEST
002010                     THRU 300-PROCESS-CLOSE-REQUEST-EXIT
002020         WHEN TR-OP-USE
002030             PERFORM 300-PROCESS-USE-REQUEST
002040                     THRU 300-PROCESS-USE-REQUEST-EXIT
002050         WHEN OTHER
002060             MOVE TR-OP-CODE  TO WS-BAD-OP-CODE
002070             DISPLAY "LEDGER-BATCH: REQUEST WITH UNKNOWN OP "
002080                     "CODE [" WS-BAD-OP-CODE "/"
002090                     WS-BAD-OP-CODE-NUM "] SKIPPED"
002100     END-EVALUATE.
002110     PERFORM 300-READ-REQUEST THRU 300-READ-REQUEST-EXIT.
002120 200-PROCESS-REQUESTS-EXIT.
002130     EXIT.
002140
002150*-----------------------------------------------------------------
002160* Rewrite ACCOUNT-FILE from the (possibly changed) table, roll
002170* the totals up to grand totals, print the end-of-job summary,
002180* and close out.
002190*-----------------------------------------------------------------
002200 200-TERMINATE-LEDGER-BATCH.
002210     SET WS-LM-MODE-REWRITE  TO TRUE.
002220     CALL "LOAD-MASTERS"     USING WS-LM-MODE, LM-USER-TABLE,
002230                                   LM-ACCT-TABLE,
002240                                   WS-LM-RETURN-CODE.
002250     PERFORM 300-ROLLUP-GRAND-TOTALS.
002260     CALL "LEDGER-REPORT"    USING WS-RUN-TOTALS.
002270     PERFORM 300-CLOSE-LEDGER-FILES.
002280 200-TERMINATE-LEDGER-BATCH-EXIT.
002290     EXIT.
002300
002310******************************************************************
002320 300-OPEN-LEDGER-FILES.
002330     OPEN    INPUT   TRANSACTION-REQUEST-FILE
002340             OUTPUT  TRANSACTION-HISTORY-FILE
002350             OUTPUT  ACCOUNT-RESULT-FILE.
002360     PERFORM 400-CHECK-FILE-STATUSES
002370             THRU 400-CHECK-FILE-STATUSES-EXIT.
002380
002390*-----------------------------------------------------------------
002400* Operator trace only - this job has never been asked to abend
002410* on a bad open, so a non-zero status is logged and the run goes
002420* on (it will simply fail every READ or WRITE against that file).
002430*-----------------------------------------------------------------
002440 400-CHECK-FILE-STATUSES.
002450     IF TXNREQ-STATUS NOT EQUAL "00"
002460        OR TXNHIST-STATUS NOT EQUAL "00"
002470        OR ACCTRES-STATUS NOT EQUAL "00"
002480         DISPLAY "LEDGER-BATCH: OPEN STATUS "
002490                 WS-FILE-STATUSES-COMBINED
002500                 " (TXNREQ/TXNHIST/ACCTRES)"
002510     END-IF.
002520 400-CHECK-FILE-STATUSES-EXIT.
002530     EXIT.
002540
002550*-----------------------------------------------------------------
002560 300-CLOSE-LEDGER-FILES.
002570     CLOSE   TRANSACTION-REQUEST-FILE
002580             TRANSACTION-HISTORY-FILE
002590             ACCOUNT-RESULT-FILE.
002600
002610*-----------------------------------------------------------------
002620 300-READ-REQUEST.
002630     READ TRANSACTION-REQUEST-FILE
002640             AT END      MOVE "Y" TO WS-EOF-SW
002650             NOT AT END  CONTINUE
002660     END-READ.
002670 300-READ-REQUEST-EXIT.
002680     EXIT.
002690
002700*-----------------------------------------------------------------
002710* Create request - call CREATE-ACCOUNT, write its result record,
002720* and post the create counters.
002730*-----------------------------------------------------------------
002740 300-PROCESS-CREATE-REQUEST.
002750     ADD 1 TO WT-CREATE-READ.
002760     CALL "CREATE-ACCOUNT"   USING TRANSACTION-REQUEST-RECORD,
002770                                   LM-USER-TABLE, LM-ACCT-TABLE,
002780                                   ACCOUNT-RESULT-RECORD.
002790     WRITE ACCOUNT-RESULT-RECORD.
002800     IF AR-SUCCESS-YES
002810         ADD 1 TO WT-CREATE-SUCCESS
002820     ELSE
002830         ADD 1 TO WT-CREATE-FAIL
002840     END-IF.
002850 300-PROCESS-CREATE-REQUEST-EXIT.
002860     EXIT.
002870
002880*-----------------------------------------------------------------
002890* Close request - call CLOSE-ACCOUNT, write its result record,
002900* and post the close counters.
002910*-----------------------------------------------------------------
002920 300-PROCESS-CLOSE-REQUEST.
002930     ADD 1 TO WT-CLOSE-READ.
002940     CALL "CLOSE-ACCOUNT"    USING TRANSACTION-REQUEST-RECORD,
002950                                   LM-USER-TABLE, LM-ACCT-TABLE,
002960                                   ACCOUNT-RESULT-RECORD.
002970     WRITE ACCOUNT-RESULT-RECORD.
002980     IF AR-SUCCESS-YES
002990         ADD 1 TO WT-CLOSE-SUCCESS
003000     ELSE
003010         ADD 1 TO WT-CLOSE-FAIL
003020     END-IF.
003030 300-PROCESS-CLOSE-REQUEST-EXIT.
003040     EXIT.
003050
003060*-----------------------------------------------------------------
003070* Use-balance request - call USE-BALANCE, write the history
003080* record it built, and post the use counters and amount.
003090*-----------------------------------------------------------------
003100 300-PROCESS-USE-REQUEST.
003110     ADD 1 TO WT-USE-READ.
003120     CALL "USE-BALANCE"      USING TRANSACTION-REQUEST-RECORD,
003130                                   LM-USER-TABLE, LM-ACCT-TABLE,
003140                                   TRANSACTION-HISTORY-RECORD,
003150                                   WS-TXN-SEQUENCE.
003160     WRITE TRANSACTION-HISTORY-RECORD.
003170     IF TH-RESULT-SUCCESS
003180         ADD 1 TO WT-USE-SUCCESS
003190         ADD TH-AMOUNT TO WT-USE-AMOUNT
003200     ELSE
003210         ADD 1 TO WT-USE-FAIL
003220     END-IF.
003230 300-PROCESS-USE-REQUEST-EXIT.
003240     EXIT.
003250
003260*-----------------------------------------------------------------
003270 300-ROLLUP-GRAND-TOTALS.
003280     ADD WT-CREATE-READ, WT-CLOSE-READ, WT-USE-READ
003290                             GIVING WT-GRAND-READ.
003300     ADD WT-CREATE-SUCCESS, WT-CLOSE-SUCCESS, WT-USE-SUCCESS
003310                             GIVING WT-GRAND-SUCCESS.
003320     ADD WT-CREATE-FAIL, WT-CLOSE-FAIL, WT-USE-FAIL
003330                             GIVING WT-GRAND-FAIL.
