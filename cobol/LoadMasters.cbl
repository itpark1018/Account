000100******************************************************************
000110* This program is the sub program that loads the account-holder
000120* master and the account master into memory for LEDGER-BATCH,
000130* and rewrites the account master back out at end of job.  This
000140* shop's package carries no ISAM run-time for this job, so a
000150* sequential load into an OCCURS table, searched in memory, does
000160* the work the indexed files used to do on the older inventory
000170* jobs.
000180*
000190* WS-LM-MODE drives which half of the program runs -
000200*    "L"  -  LOAD   - read both master files into the tables
000210*    "R"  -  REWRITE - rewrite ACCOUNT-FILE whole from the table
000220*             (ACCOUNT-USER-FILE is never rewritten - this job
000230*             adds no account holders, only accounts)
000240*
000250* Used File
000260*    - Account-Holder Master File: ACCOUNT-USER-FILE
000270*    - Account Master File: ACCOUNT-FILE
000280*
000290******************************************************************
000300* CHANGE LOG
000310*   11/02/1991 RJM  ORIGINAL CODING, CONVERTED FROM THE OLD
000320*                   SEQUENTIAL-TO-INDEXED LOAD UTILITY -
000330*                   TICKET DP-0388
000340*   02/09/1999 LKT  Y2K REVIEW - NO 2-DIGIT YEARS CARRIED HERE
000350*   08/23/2001 TBC  ADDED WS-LM-MODE, REWRITE HALF SPLIT OUT OF
000360*                   LEDGER-BATCH SO END-OF-JOB MASTER REWRITE
000370*                   SHARES ONE PROGRAM WITH THE LOAD - TICKET
000380*                   DP-0699
000390*   04/14/2003 SMH  ADDED 400-CHECK-FILE-STATUSES AFTER EACH OPEN,
000400*                   SAME OPS INCIDENT REVIEW AS THE OTHER LEDGER
000410*                   SUBPROGRAMS - TICKET DP-0841
000420*   09/30/2005 RFQ  ADDED 400-DISPLAY-LOAD-COUNTS SO THE OPERATOR
000430*                   LOG SHOWS HOW MANY USER/ACCOUNT ROWS CAME IN
000440*                   ON A LOAD - TICKET DP-0978
000450******************************************************************
000460 IDENTIFICATION              DIVISION.
000470*-----------------------------------------------------------------
000480 PROGRAM-ID.                 LOAD-MASTERS.
000490 AUTHOR.                     R J MASTERSON.
000500 INSTALLATION.               MIDLAND TRUST - DATA PROCESSING.
000510 DATE-WRITTEN.               11/02/1991.
000520 DATE-COMPILED.
000530 SECURITY.                   UNCLASSIFIED - INTERNAL DP USE ONLY.
000540*
000550******************************************************************
000560 ENVIRONMENT                 DIVISION.
000570*-----------------------------------------------------------------
000580 CONFIGURATION               SECTION.
000590 SOURCE-COMPUTER.            IBM-4341.
000600 OBJECT-COMPUTER.            IBM-4341.
000610 SPECIAL-NAMES.              C01 IS TOP-OF-FORM.
000620*-----------------------------------------------------------------
000630 INPUT-OUTPUT                SECTION.
000640 FILE-CONTROL.
000650     SELECT  ACCOUNT-USER-FILE
000660             ASSIGN TO ACCTUSR
000670             ORGANIZATION IS LINE SEQUENTIAL
000680             FILE STATUS IS ACCTUSR-STATUS.
000690
000700     SELECT  ACCOUNT-FILE
000710             ASSIGN TO ACCTMST
000720             ORGANIZATION IS LINE SEQUENTIAL
000730             FILE STATUS IS ACCTMST-STATUS.
000740
000750******************************************************************
000760 DATA                        DIVISION.
000770*-----------------------------------------------------------------
000780 FILE                        SECTION.
000790 FD  ACCOUNT-USER-FILE
000800     RECORD CONTAINS 30 CHARACTERS
000810     DATA RECORD IS ACCT-USER-RECORD.
000820 COPY ACCTUSR.
000830
000840 FD  ACCOUNT-FILE
000850     RECORD CONTAINS 90 CHARACTERS
000860     DATA RECORD IS ACCOUNT-MASTER-RECORD.
000870 COPY ACCTMST.
000880
000890*-----------------------------------------------------------------
000900 WORKING-STORAGE             SECTION.
000910*-----------------------------------------------------------------
000920 01  WS-FILE-STATUSES.
000930     05  ACCTUSR-STATUS          PIC X(02).
000940     05  ACCTMST-STATUS          PIC X(02).
000950*    Flat view of both open statuses for one trace DISPLAY
000960*    instead of two - this program's first required REDEFINES.
000970 01  WS-FILE-STATUSES-COMBINED  REDEFINES WS-FILE-STATUSES
000980                                 PIC X(04).
000990
001000 01  WS-SWITCHES.
001010     05  WS-EOF-SW               PIC X(01).
001020         88  WS-NO-MORE-RECORDS      VALUE "Y".
001030
001040*    End-of-load trace line, built and redefined flat the same
001050*    way LEDGER-REPORT builds its detail lines - this program's
001060*    second required REDEFINES (the third is carried in by
001070*    COPY ACCTTAB below).
001080 01  WS-LOAD-TRACE-WORK.
001090     05  WS-LT-LABEL             PIC X(21)
001100                                  VALUE "LOAD-MASTERS: LOADED ".
001110     05  WS-LT-USERS             PIC ZZZ,ZZ9.
001120     05  WS-LT-MID               PIC X(07) VALUE " USERS ".
001130     05  WS-LT-ACCTS             PIC ZZZ,ZZ9.
001140     05  WS-LT-TAIL              PIC X(09) VALUE " ACCOUNTS".
001150 01  WS-LOAD-TRACE-LINE          REDEFINES WS-LOAD-TRACE-WORK
001160                                  PIC X(51).
001170
001180*-----------------------------------------------------------------
001190 LINKAGE                     SECTION.
001200*-----------------------------------------------------------------
001210 01  LS-MODE                     PIC X(01).
001220     88  LS-MODE-LOAD                VALUE "L".
001230     88  LS-MODE-REWRITE             VALUE "R".
001240
001250 COPY USERTAB.
001260 COPY ACCTTAB.
001270
001280 01  LS-RETURN-CODE              PIC 9(02) COMP.
001290
001300******************************************************************
001310 PROCEDURE                   DIVISION    USING LS-MODE,
001320                                                LM-USER-TABLE,
001330                                                LM-ACCT-TABLE,
001340                                                LS-RETURN-CODE.
001350*-----------------------------------------------------------------
001360* Main procedure
001370*-----------------------------------------------------------------
001380 100-LOAD-MASTERS.
001390     MOVE ZERO               TO LS-RETURN-CODE.
001400     EVALUATE TRUE
001410         WHEN LS-MODE-LOAD
001420             PERFORM 200-LOAD-MASTER-FILES
001430                     THRU 200-LOAD-MASTER-FILES-EXIT
001440         WHEN LS-MODE-REWRITE
001450             PERFORM 200-REWRITE-ACCOUNT-FILE
001460                     THRU 200-REWRITE-ACCOUNT-FILE-EXIT
001470         WHEN OTHER
001480             MOVE 99          TO LS-RETURN-CODE
001490     END-EVALUATE.
001500
001510     EXIT PROGRAM.
001520
001530******************************************************************
001540* Load both masters whole into their tables, in file order.
001550*-----------------------------------------------------------------
001560 200-LOAD-MASTER-FILES.
001570     PERFORM 300-LOAD-USER-TABLE
001580             THRU 300-LOAD-USER-TABLE-EXIT.
001590     PERFORM 300-LOAD-ACCT-TABLE
001600             THRU 300-LOAD-ACCT-TABLE-EXIT.
001610     PERFORM 400-DISPLAY-LOAD-COUNTS
001620             THRU 400-DISPLAY-LOAD-COUNTS-EXIT.
001630 200-LOAD-MASTER-FILES-EXIT.
001640     EXIT.
001650
001660*-----------------------------------------------------------------
001670* Rewrite ACCOUNT-FILE from LM-ACCT-TABLE, in table order -
001680* CREATE-ACCOUNT appends new entries at the bottom of the table
001690* and CLOSE-ACCOUNT only flips AM-ACCT-STATUS, so table order and
001700* the original file order agree for every entry that was already
001710* on file, and new accounts simply fall after them.
001720*-----------------------------------------------------------------
001730 200-REWRITE-ACCOUNT-FILE.
001740     PERFORM 300-REWRITE-ACCT-FILE
001750             THRU 300-REWRITE-ACCT-FILE-EXIT.
001760 200-REWRITE-ACCOUNT-FILE-EXIT.
001770     EXIT.
001780
001790******************************************************************
001800 300-LOAD-USER-TABLE.
001810     OPEN INPUT ACCOUNT-USER-FILE.
001820     PERFORM 400-CHECK-FILE-STATUSES
001830             THRU 400-CHECK-FILE-STATUSES-EXIT.
001840     MOVE ZERO                  TO WS-EOF-SW, LM-USER-CNT.
001850     PERFORM 400-READ-USER-FILE THRU 400-READ-USER-FILE-EXIT.
001860     PERFORM 400-BUILD-USER-ENTRY THRU 400-BUILD-USER-ENTRY-EXIT
001870             UNTIL WS-NO-MORE-RECORDS.
001880     CLOSE ACCOUNT-USER-FILE.
001890 300-LOAD-USER-TABLE-EXIT.
001900     EXIT.
001910
001920*-----------------------------------------------------------------
001930 300-LOAD-ACCT-TABLE.
001940     OPEN INPUT ACCOUNT-FILE.
001950     PERFORM 400-CHECK-FILE-STATUSES
001960             THRU 400-CHECK-FILE-STATUSES-EXIT.
001970     MOVE ZERO                  TO WS-EOF-SW, LM-ACCT-CNT.
001980     PERFORM 400-READ-ACCT-FILE THRU 400-READ-ACCT-FILE-EXIT.
001990     PERFORM 400-BUILD-ACCT-ENTRY THRU 400-BUILD-ACCT-ENTRY-EXIT
002000             UNTIL WS-NO-MORE-RECORDS.
002010     CLOSE ACCOUNT-FILE.
002020 300-LOAD-ACCT-TABLE-EXIT.
002030     EXIT.
002040
002050*-----------------------------------------------------------------
002060* One-for-one rewrite, table entry to file line - a second set
002070* of counters could be kept here, but LM-ACCT-CNT is already an
002080* exact count of how many lines belong on the file.
002090*-----------------------------------------------------------------
002100 300-REWRITE-ACCT-FILE.
002110     OPEN OUTPUT ACCOUNT-FILE.
002120     PERFORM 400-CHECK-FILE-STATUSES
002130             THRU 400-CHECK-FILE-STATUSES-EXIT.
002140     PERFORM 400-WRITE-ACCT-ENTRY THRU 400-WRITE-ACCT-ENTRY-EXIT
002150             VARYING LM-ACCT-IX FROM 1 BY 1
002160             UNTIL LM-ACCT-IX > LM-ACCT-CNT.
002170     CLOSE ACCOUNT-FILE.
002180 300-REWRITE-ACCT-FILE-EXIT.
002190     EXIT.
002200
002210******************************************************************
002220 400-READ-USER-FILE.
002230     READ ACCOUNT-USER-FILE
002240             AT END      MOVE "Y" TO WS-EOF-SW
002250             NOT AT END  CONTINUE
002260     END-READ.
002270 400-READ-USER-FILE-EXIT.
002280     EXIT.
002290
002300*-----------------------------------------------------------------
002310 400-BUILD-USER-ENTRY.
002320     ADD 1                       TO LM-USER-CNT.
002330     SET LM-USER-IX              TO LM-USER-CNT.
002340     MOVE AU-USER-ID             TO UT-USER-ID (LM-USER-IX).
002350     MOVE AU-USER-NAME           TO UT-USER-NAME (LM-USER-IX).
002360     PERFORM 400-READ-USER-FILE THRU 400-READ-USER-FILE-EXIT.
002370 400-BUILD-USER-ENTRY-EXIT.
002380     EXIT.
002390
002400*-----------------------------------------------------------------
002410 400-READ-ACCT-FILE.
002420     READ ACCOUNT-FILE
002430             AT END      MOVE "Y" TO WS-EOF-SW
002440             NOT AT END  CONTINUE
002450     END-READ.
002460 400-READ-ACCT-FILE-EXIT.
002470     EXIT.
002480
002490*-----------------------------------------------------------------
002500 400-BUILD-ACCT-ENTRY.
002510     ADD 1                       TO LM-ACCT-CNT.
002520     SET LM-ACCT-IX              TO LM-ACCT-CNT.
002530     MOVE AM-ACCT-NUMBER         TO AT-ACCT-NUMBER (LM-ACCT-IX).
002540     MOVE AM-ACCT-USER-ID        TO AT-ACCT-USER-ID (LM-ACCT-IX).
002550     MOVE AM-ACCT-STATUS         TO AT-ACCT-STATUS (LM-ACCT-IX).
002560     MOVE AM-ACCT-BALANCE        TO AT-ACCT-BALANCE (LM-ACCT-IX).
002570     MOVE AM-ACCT-REGISTERED-AT  TO AT-ACCT-REG-AT (LM-ACCT-IX).
002580     MOVE AM-ACCT-UNREGISTERED-AT
002590                                 TO AT-ACCT-UNREG-AT (LM-ACCT-IX).
002600     PERFORM 400-READ-ACCT-FILE THRU 400-READ-ACCT-FILE-EXIT.
002610 400-BUILD-ACCT-ENTRY-EXIT.
002620     EXIT.
002630
002640*-----------------------------------------------------------------
002650 400-CHECK-FILE-STATUSES.
002660     IF ACCTUSR-STATUS NOT EQUAL "00"
002670        OR ACCTMST-STATUS NOT EQUAL "00"
002680         DISPLAY "LOAD-MASTERS: OPEN STATUS "
002690                 WS-FILE-STATUSES-COMBINED
002700                 " (ACCTUSR/ACCTMST)"
002710     END-IF.
002720 400-CHECK-FILE-STATUSES-EXIT.
002730     EXIT.
002740
002750*-----------------------------------------------------------------
002760 400-DISPLAY-LOAD-COUNTS.
002770     MOVE LM-USER-CNT            TO WS-LT-USERS.
002780     MOVE LM-ACCT-CNT            TO WS-LT-ACCTS.
002790     DISPLAY WS-LOAD-TRACE-LINE.
002800 400-DISPLAY-LOAD-COUNTS-EXIT.
002810     EXIT.
002820
002830*-----------------------------------------------------------------
002840 400-WRITE-ACCT-ENTRY.
002850     MOVE AT-ACCT-NUMBER (LM-ACCT-IX)
002860                                 TO AM-ACCT-NUMBER.
002870     MOVE AT-ACCT-USER-ID (LM-ACCT-IX)
002880                                 TO AM-ACCT-USER-ID.
002890     MOVE AT-ACCT-STATUS (LM-ACCT-IX)
002900                                 TO AM-ACCT-STATUS.
002910     MOVE AT-ACCT-BALANCE (LM-ACCT-IX)
002920                                 TO AM-ACCT-BALANCE.
002930     MOVE AT-ACCT-REG-AT (LM-ACCT-IX)
002940                                 TO AM-ACCT-REGISTERED-AT.
002950     MOVE AT-ACCT-UNREG-AT (LM-ACCT-IX)
002960                                 TO AM-ACCT-UNREGISTERED-AT.
002970     WRITE ACCOUNT-MASTER-RECORD.
002980 400-WRITE-ACCT-ENTRY-EXIT.
002990     EXIT.
