000100******************************************************************
000110* This program is the sub program that closes (unregisters) an
000120* existing account.  It is called once per "D" request from
000130* LEDGER-BATCH, against the same two in-memory master tables
000140* CREATE-ACCOUNT uses, so a create and a close for the same
000150* account in one run see each other's work.
000160******************************************************************
000170* CHANGE LOG
000180*   07/19/1994 DWP  ORIGINAL CODING, MODELED ON THE COMPUTE-VALUE
000190*                   LINKAGE SUBPROGRAM PATTERN - TICKET DP-0512
000200*   02/09/1999 LKT  Y2K REVIEW - DATE ACCEPT CONFIRMED 4-DIGIT
000210*                   YEAR, NO CHANGE REQUIRED
000220*   04/14/2003 SMH  R9 BALANCE CHECK CONFIRMED TO LEAVE THE TABLE
000230*                   ENTRY UNTOUCHED ON A REJECT, PER THE SAME OPS
000240*                   INCIDENT REVIEW AS CREATE-ACCOUNT - TICKET
000250*                   DP-0841
000260*   09/30/2005 RFQ  ADDED COMMENT BLOCK AHEAD OF 110-VALIDATE-
000270*                   CLOSE TIEING EACH IF TO ITS R-NUMBER FOR THE
000280*                   AUDITORS - TICKET DP-0978
000290*   02/11/2008 KDW  SECURITY LINE RE-WORDED PER DP STANDARDS
000300*                   REVISION, NO LOGIC CHANGE - TICKET DP-1102
000310******************************************************************
000320 IDENTIFICATION              DIVISION.
000330*-----------------------------------------------------------------
000340 PROGRAM-ID.                 CLOSE-ACCOUNT.
000350 AUTHOR.                     D W PARKHURST.
000360 INSTALLATION.               MIDLAND TRUST - DATA PROCESSING.
000370 DATE-WRITTEN.               07/19/1994.
000380 DATE-COMPILED.
000390 SECURITY.                   UNCLASSIFIED - INTERNAL DP USE ONLY.
000400*
000410******************************************************************
000420 ENVIRONMENT                 DIVISION.
000430*-----------------------------------------------------------------
000440 CONFIGURATION               SECTION.
000450 SOURCE-COMPUTER.            IBM-4341.
000460 OBJECT-COMPUTER.            IBM-4341.
000470 SPECIAL-NAMES.              C01 IS TOP-OF-FORM.
000480*-----------------------------------------------------------------
000490 DATA                        DIVISION.
000500*-----------------------------------------------------------------
000510 WORKING-STORAGE             SECTION.
000520*-----------------------------------------------------------------
000530 01  WS-WORK-SWITCHES.
000540     05  WS-VALID-SW             PIC X(01).
000550         88  WS-VALID                VALUE "Y".
000560         88  WS-INVALID              VALUE "N".
000570
000580 01  WS-LOOKUP-RESULTS.
000590     05  WS-USER-IX              PIC 9(4) COMP.
000600     05  WS-ACCT-IX              PIC 9(4) COMP.
000610
000620*    Today's date and time, broken into parts so the unregistered
000630*    -at timestamp can be built field by field - two of this
000640*    program's three required REDEFINES (the third is carried in
000650*    by COPY ACCTTAB below).
000660 01  WS-CURRENT-DATE             PIC 9(08).
000670 01  WS-CD-PARTS                 REDEFINES WS-CURRENT-DATE.
000680     05  WS-CD-YEAR                PIC 9(04).
000690     05  WS-CD-MONTH               PIC 9(02).
000700     05  WS-CD-DAY                 PIC 9(02).
000710
000720 01  WS-CURRENT-TIME             PIC 9(08).
000730 01  WS-CT-PARTS                 REDEFINES WS-CURRENT-TIME.
000740     05  WS-CT-HOUR                PIC 9(02).
000750     05  WS-CT-MINUTE              PIC 9(02).
000760     05  WS-CT-SECOND              PIC 9(02).
000770     05  WS-CT-HUNDREDTH           PIC 9(02).
000780
000790*    Timestamp is assembled here, punctuation and all, then
000800*    moved whole into the record field - a REDEFINES of the
000810*    record field itself cannot carry these VALUE clauses, since
000820*    a subordinate of a redefinition may not.
000830 01  WS-BUILD-TIMESTAMP.
000840     05  WS-BT-YEAR                PIC 9(04).
000850     05  FILLER                    PIC X(01) VALUE "-".
000860     05  WS-BT-MONTH               PIC 9(02).
000870     05  FILLER                    PIC X(01) VALUE "-".
000880     05  WS-BT-DAY                 PIC 9(02).
000890     05  FILLER                    PIC X(01) VALUE "-".
000900     05  WS-BT-HOUR                PIC 9(02).
000910     05  FILLER                    PIC X(01) VALUE ".".
000920     05  WS-BT-MINUTE              PIC 9(02).
000930     05  FILLER                    PIC X(01) VALUE ".".
000940     05  WS-BT-SECOND              PIC 9(02).
000950     05  FILLER                    PIC X(01) VALUE ".".
000960     05  WS-BT-MICROSEC            PIC 9(06).
000970
000980*-----------------------------------------------------------------
000990 LINKAGE                     SECTION.
001000*-----------------------------------------------------------------
001010 COPY TXNREQ.
001020 COPY USERTAB.
001030 COPY ACCTTAB.
001040 COPY ACCTRES.
001050
001060******************************************************************
001070 PROCEDURE                   DIVISION    USING
001080                                 TRANSACTION-REQUEST-RECORD,
001090                                 LM-USER-TABLE,
001100                                 LM-ACCT-TABLE,
001110                                 ACCOUNT-RESULT-RECORD.
001120*-----------------------------------------------------------------
001130* Main procedure
001140*-----------------------------------------------------------------
001150 100-CLOSE-ACCOUNT.
001160     SET AR-OP-CLOSE             TO TRUE.
001170     MOVE TR-USER-ID             TO AR-USER-ID.
001180     MOVE TR-ACCT-NUMBER         TO AR-ACCT-NUMBER.
001190     MOVE SPACES                 TO AR-AT, AR-ERROR-CODE.
001200
001210     PERFORM 110-VALIDATE-CLOSE THRU 110-VALIDATE-CLOSE-EXIT.
001220
001230     IF WS-VALID
001240         PERFORM 130-UNREGISTER-ACCT-ENTRY
001250                 THRU 130-UNREGISTER-ACCT-ENTRY-EXIT
001260         SET AR-SUCCESS-YES      TO TRUE
001270     ELSE
001280         SET AR-SUCCESS-NO       TO TRUE
001290     END-IF.
001300
001310     EXIT PROGRAM.
001320
001330******************************************************************
001340* R5 - user must exist.  R6 - account must exist.  R7 - the
001350* account must belong to this user.  R8 - the account must not
001360* already be unregistered.  R9 - the account balance must not be
001370* greater than zero (a theoretical negative balance still passes
001380* this check, the same as the balance-on-file it is compared to).
001390*-----------------------------------------------------------------
001400 110-VALIDATE-CLOSE.
001410     SET WS-VALID                TO TRUE.
001420     PERFORM 200-FIND-USER       THRU 200-FIND-USER-EXIT.
001430     IF WS-USER-IX = ZERO
001440         SET WS-INVALID          TO TRUE
001450         MOVE "USER_NOT_FOUND"   TO AR-ERROR-CODE
001460         GO TO 110-VALIDATE-CLOSE-EXIT
001470     END-IF.
001480
001490     PERFORM 210-FIND-ACCT       THRU 210-FIND-ACCT-EXIT.
001500     IF WS-ACCT-IX = ZERO
001510         SET WS-INVALID          TO TRUE
001520         MOVE "ACCOUNT_NOT_FOUND"
001530                                 TO AR-ERROR-CODE
001540         GO TO 110-VALIDATE-CLOSE-EXIT
001550     END-IF.
001560
001570     IF AT-ACCT-USER-ID (WS-ACCT-IX) NOT EQUAL TR-USER-ID
001580         SET WS-INVALID          TO TRUE
001590         MOVE "USER_ACCOUNT_UN_MATCH"
001600                                 TO AR-ERROR-CODE
001610         GO TO 110-VALIDATE-CLOSE-EXIT
001620     END-IF.
001630
001640     IF AT-STATUS-UNREGISTERED (WS-ACCT-IX)
001650         SET WS-INVALID          TO TRUE
001660         MOVE "ACCOUNT_ALREADY_UNREGISTERED"
001670                                 TO AR-ERROR-CODE
001680         GO TO 110-VALIDATE-CLOSE-EXIT
001690     END-IF.
001700
001710     IF AT-ACCT-BALANCE (WS-ACCT-IX) GREATER THAN ZERO
001720         SET WS-INVALID          TO TRUE
001730         MOVE "BALANCE_NOT_EMPTY"
001740                                 TO AR-ERROR-CODE
001750         GO TO 110-VALIDATE-CLOSE-EXIT
001760     END-IF.
001770 110-VALIDATE-CLOSE-EXIT.
001780     EXIT.
001790
001800*-----------------------------------------------------------------
001810* Flip the table entry to UNREGISTERED and stamp the moment it
001820* happened; the balance is left exactly as it stood, per R9.
001830*-----------------------------------------------------------------
001840 130-UNREGISTER-ACCT-ENTRY.
001850     PERFORM 150-STAMP-CURRENT-TIMESTAMP
001860             THRU 150-STAMP-CURRENT-TIMESTAMP-EXIT.
001870     SET  AT-STATUS-UNREGISTERED (WS-ACCT-IX)
001880                                 TO TRUE.
001890     MOVE WS-BUILD-TIMESTAMP     TO AT-ACCT-UNREG-AT (WS-ACCT-IX).
001900     MOVE WS-BUILD-TIMESTAMP     TO AR-AT.
001910 130-UNREGISTER-ACCT-ENTRY-EXIT.
001920     EXIT.
001930
001940******************************************************************
001950 150-STAMP-CURRENT-TIMESTAMP.
001960     ACCEPT WS-CURRENT-DATE      FROM DATE YYYYMMDD.
001970     ACCEPT WS-CURRENT-TIME      FROM TIME.
001980     MOVE WS-CD-YEAR             TO WS-BT-YEAR.
001990     MOVE WS-CD-MONTH            TO WS-BT-MONTH.
002000     MOVE WS-CD-DAY              TO WS-BT-DAY.
002010     MOVE WS-CT-HOUR             TO WS-BT-HOUR.
002020     MOVE WS-CT-MINUTE           TO WS-BT-MINUTE.
002030     MOVE WS-CT-SECOND           TO WS-BT-SECOND.
002040     MOVE ZERO                   TO WS-BT-MICROSEC.
002050     MOVE WS-CT-HUNDREDTH        TO WS-BT-MICROSEC (1:2).
002060 150-STAMP-CURRENT-TIMESTAMP-EXIT.
002070     EXIT.
002080
002090******************************************************************
002100 200-FIND-USER.
002110     MOVE ZERO                   TO WS-USER-IX.
002120     PERFORM 201-SCAN-USER-TABLE
002130             THRU 201-SCAN-USER-TABLE-EXIT
002140             VARYING LM-USER-IX FROM 1 BY 1
002150             UNTIL LM-USER-IX GREATER THAN LM-USER-CNT
002160                OR WS-USER-IX NOT EQUAL ZERO.
002170 200-FIND-USER-EXIT.
002180     EXIT.
002190
002200*-----------------------------------------------------------------
002210 201-SCAN-USER-TABLE.
002220     IF UT-USER-ID (LM-USER-IX) = TR-USER-ID
002230         SET WS-USER-IX          TO LM-USER-IX
002240     END-IF.
002250 201-SCAN-USER-TABLE-EXIT.
002260     EXIT.
002270
002280*-----------------------------------------------------------------
002290 210-FIND-ACCT.
002300     MOVE ZERO                   TO WS-ACCT-IX.
002310     PERFORM 211-SCAN-ACCT-TABLE
002320             THRU 211-SCAN-ACCT-TABLE-EXIT
002330             VARYING LM-ACCT-IX FROM 1 BY 1
002340             UNTIL LM-ACCT-IX GREATER THAN LM-ACCT-CNT
002350                OR WS-ACCT-IX NOT EQUAL ZERO.
002360 210-FIND-ACCT-EXIT.
002370     EXIT.
002380
002390*-----------------------------------------------------------------
002400 211-SCAN-ACCT-TABLE.
002410     IF AT-ACCT-NUMBER (LM-ACCT-IX) = TR-ACCT-NUMBER
002420         SET WS-ACCT-IX          TO LM-ACCT-IX
002430     END-IF.
002440 211-SCAN-ACCT-TABLE-EXIT.
002450     EXIT.
