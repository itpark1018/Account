000100******************************************************************
000110* This program is the sub program that opens a new account for
000120* an existing account holder.  It is called once per "C" request
000130* from LEDGER-BATCH, with the two in-memory master tables passed
000140* by reference so a successful create is visible to every later
000150* request in the same run without a re-read of ACCOUNT-FILE.
000160******************************************************************
000170* CHANGE LOG
000180*   07/19/1994 DWP  ORIGINAL CODING, MODELED ON THE COMPUTE-VALUE
000190*                   LINKAGE SUBPROGRAM PATTERN - TICKET DP-0512
000200*   02/09/1999 LKT  Y2K REVIEW - DATE ACCEPT CONFIRMED 4-DIGIT
000210*                   YEAR, NO CHANGE REQUIRED
000220*   04/14/2003 SMH  RANDOM ACCT NUMBER RETRY LOOP WIDENED AFTER
000230*                   OPS INCIDENT - DUPLICATE ASSIGNS WERE COSTING
000240*                   RERUNS ON HEAVY NEW-ACCOUNT DAYS - TICKET
000250*                   DP-0841
000260*   09/30/2005 RFQ  MAX-ACCOUNT-PER-USER-10 CHECK MOVED AHEAD OF
000270*                   120-ASSIGN-ACCT-NUMBER SO A REJECTED REQUEST
000280*                   NEVER DRAWS A NUMBER - TICKET DP-0978
000290*   02/11/2008 KDW  SECURITY LINE RE-WORDED PER DP STANDARDS
000300*                   REVISION, NO LOGIC CHANGE - TICKET DP-1102
000310******************************************************************
000320 IDENTIFICATION              DIVISION.
000330*-----------------------------------------------------------------
000340 PROGRAM-ID.                 CREATE-ACCOUNT.
000350 AUTHOR.                     D W PARKHURST.
000360 INSTALLATION.               MIDLAND TRUST - DATA PROCESSING.
000370 DATE-WRITTEN.               07/19/1994.
000380 DATE-COMPILED.
000390 SECURITY.                   UNCLASSIFIED - INTERNAL DP USE ONLY.
000400*
000410******************************************************************
000420 ENVIRONMENT                 DIVISION.
000430*-----------------------------------------------------------------
000440 CONFIGURATION               SECTION.
000450 SOURCE-COMPUTER.            IBM-4341.
000460 OBJECT-COMPUTER.            IBM-4341.
000470 SPECIAL-NAMES.              C01 IS TOP-OF-FORM.
000480*-----------------------------------------------------------------
000490 DATA                        DIVISION.
000500*-----------------------------------------------------------------
000510 WORKING-STORAGE             SECTION.
000520*-----------------------------------------------------------------
000530 01  WS-WORK-SWITCHES.
000540     05  WS-VALID-SW             PIC X(01).
000550         88  WS-VALID                VALUE "Y".
000560         88  WS-INVALID              VALUE "N".
000570
000580 01  WS-LOOKUP-RESULTS.
000590     05  WS-USER-IX              PIC 9(4) COMP.
000600     05  WS-USER-ACCT-COUNT      PIC 9(4) COMP.
000610
000620*    Today's date and time, broken into parts so the registered-
000630*    at timestamp can be built field by field - two of this
000640*    program's three required REDEFINES.
000650 01  WS-CURRENT-DATE             PIC 9(08).
000660 01  WS-CD-PARTS                 REDEFINES WS-CURRENT-DATE.
000670     05  WS-CD-YEAR                PIC 9(04).
000680     05  WS-CD-MONTH               PIC 9(02).
000690     05  WS-CD-DAY                 PIC 9(02).
000700
000710 01  WS-CURRENT-TIME             PIC 9(08).
000720 01  WS-CT-PARTS                 REDEFINES WS-CURRENT-TIME.
000730     05  WS-CT-HOUR                PIC 9(02).
000740     05  WS-CT-MINUTE              PIC 9(02).
000750     05  WS-CT-SECOND              PIC 9(02).
000760     05  WS-CT-HUNDREDTH           PIC 9(02).
000770
000780*    Timestamp is assembled here, punctuation and all, then
000790*    moved whole into the record field - a REDEFINES of the
000800*    record field itself cannot carry these VALUE clauses, since
000810*    a subordinate of a redefinition may not.
000820 01  WS-BUILD-TIMESTAMP.
000830     05  WS-BT-YEAR                PIC 9(04).
000840     05  FILLER                    PIC X(01) VALUE "-".
000850     05  WS-BT-MONTH               PIC 9(02).
000860     05  FILLER                    PIC X(01) VALUE "-".
000870     05  WS-BT-DAY                 PIC 9(02).
000880     05  FILLER                    PIC X(01) VALUE "-".
000890     05  WS-BT-HOUR                PIC 9(02).
000900     05  FILLER                    PIC X(01) VALUE ".".
000910     05  WS-BT-MINUTE              PIC 9(02).
000920     05  FILLER                    PIC X(01) VALUE ".".
000930     05  WS-BT-SECOND              PIC 9(02).
000940     05  FILLER                    PIC X(01) VALUE ".".
000950     05  WS-BT-MICROSEC            PIC 9(06).
000960
000970*    Next-number arithmetic - carried one digit wider than the
000980*    account number so an 11-digit result (overflow) can be
000990*    detected before it is ever moved to a 10-digit field.
001000 01  WS-NEW-ACCT-NUM             PIC 9(11) COMP.
001010
001020*    Holds the number assigned to this request, in both text and
001030*    numeric form, until it is filed in the table entry and
001040*    echoed back on the result record.
001050 01  WS-ASSIGNED-ACCT-NUMBER     PIC X(10).
001060 01  WS-ASSIGNED-ACCT-NUMBER-R   REDEFINES
001070                                 WS-ASSIGNED-ACCT-NUMBER
001080                                 PIC 9(10).
001090
001100*    Random 10-digit fallback account number, built one digit at
001110*    a time (no RANDOM function on this compiler) and overlaid
001120*    with a flat text view so it can be moved straight into the
001130*    account-number field - this program's third REDEFINES.
001140 01  WS-RANDOM-WORK               PIC 9(08) COMP.
001150 01  WS-RANDOM-SEED                PIC 9(05) COMP.
001160 01  WS-RANDOM-QUOT                PIC 9(08) COMP.
001170 01  WS-RANDOM-DIGIT                PIC 9(01).
001180 01  WS-RANDOM-IX                    PIC 9(02) COMP.
001190 01  WS-RANDOM-DIGITS-GROUP.
001200     05  WS-RANDOM-DIGITS          PIC 9(01) OCCURS 10 TIMES.
001210 01  WS-RANDOM-DIGITS-TEXT       REDEFINES WS-RANDOM-DIGITS-GROUP
001220                                 PIC X(10).
001230
001240*-----------------------------------------------------------------
001250 LINKAGE                     SECTION.
001260*-----------------------------------------------------------------
001270 COPY TXNREQ.
001280 COPY USERTAB.
001290 COPY ACCTTAB.
001300 COPY ACCTRES.
001310
001320******************************************************************
001330 PROCEDURE                   DIVISION    USING
001340                                 TRANSACTION-REQUEST-RECORD,
001350                                 LM-USER-TABLE,
001360                                 LM-ACCT-TABLE,
001370                                 ACCOUNT-RESULT-RECORD.
001380*-----------------------------------------------------------------
001390* Main procedure
001400*-----------------------------------------------------------------
001410 100-CREATE-ACCOUNT.
001420     SET AR-OP-CREATE            TO TRUE.
001430     MOVE TR-USER-ID             TO AR-USER-ID.
001440     MOVE SPACES                 TO AR-ACCT-NUMBER, AR-AT,
001450                                     AR-ERROR-CODE.
001460
001470     PERFORM 110-VALIDATE-CREATE THRU 110-VALIDATE-CREATE-EXIT.
001480
001490     IF WS-VALID
001500         PERFORM 120-ASSIGN-ACCT-NUMBER
001510                 THRU 120-ASSIGN-ACCT-NUMBER-EXIT
001520         PERFORM 130-APPEND-ACCT-ENTRY
001530                 THRU 130-APPEND-ACCT-ENTRY-EXIT
001540         SET AR-SUCCESS-YES      TO TRUE
001550     ELSE
001560         SET AR-SUCCESS-NO       TO TRUE
001570     END-IF.
001580
001590     EXIT PROGRAM.
001600
001610******************************************************************
001620* R1 - user must exist.  R2 - user may not already own 10 or
001630* more accounts (of any status).
001640*-----------------------------------------------------------------
001650 110-VALIDATE-CREATE.
001660     SET WS-VALID                TO TRUE.
001670     PERFORM 200-FIND-USER       THRU 200-FIND-USER-EXIT.
001680     IF WS-USER-IX = ZERO
001690         SET WS-INVALID          TO TRUE
001700         MOVE "USER_NOT_FOUND"   TO AR-ERROR-CODE
001710         GO TO 110-VALIDATE-CREATE-EXIT
001720     END-IF.
001730
001740     PERFORM 200-COUNT-USER-ACCOUNTS
001750             THRU 200-COUNT-USER-ACCOUNTS-EXIT.
001760     IF WS-USER-ACCT-COUNT NOT LESS THAN 10
001770         SET WS-INVALID          TO TRUE
001780         MOVE "MAX_ACCOUNT_PER_USER_10"
001790                                 TO AR-ERROR-CODE
001800         GO TO 110-VALIDATE-CREATE-EXIT
001810     END-IF.
001820 110-VALIDATE-CREATE-EXIT.
001830     EXIT.
001840
001850*-----------------------------------------------------------------
001860* R3 - new account number is (last table entry's number) + 1,
001870* unless the table is empty or that would overflow 10 digits, in
001880* which case a random 10-digit number is generated instead.
001890*-----------------------------------------------------------------
001900 120-ASSIGN-ACCT-NUMBER.
001910     IF LM-ACCT-CNT = ZERO
001920         PERFORM 160-RANDOM-ACCT-NUMBER
001930                 THRU 160-RANDOM-ACCT-NUMBER-EXIT
001940         MOVE WS-RANDOM-DIGITS-TEXT
001950                                 TO WS-ASSIGNED-ACCT-NUMBER
001960     ELSE
001970         COMPUTE WS-NEW-ACCT-NUM =
001980                 AT-ACCT-NUMBER-R (LM-ACCT-CNT) + 1
001990         IF WS-NEW-ACCT-NUM GREATER THAN 9999999999
002000             PERFORM 160-RANDOM-ACCT-NUMBER
002010                     THRU 160-RANDOM-ACCT-NUMBER-EXIT
002020             MOVE WS-RANDOM-DIGITS-TEXT
002030                                 TO WS-ASSIGNED-ACCT-NUMBER
002040         ELSE
002050             MOVE WS-NEW-ACCT-NUM
002060                                 TO WS-ASSIGNED-ACCT-NUMBER-R
002070         END-IF
002080     END-IF.
002090 120-ASSIGN-ACCT-NUMBER-EXIT.
002100     EXIT.
002110
002120*-----------------------------------------------------------------
002130* R4 - append the new entry to the table in IN-USE status with
002140* the requested initial balance and today's registration
002150* timestamp, then echo the result back to LEDGER-BATCH.
002160*-----------------------------------------------------------------
002170 130-APPEND-ACCT-ENTRY.
002180     PERFORM 150-STAMP-CURRENT-TIMESTAMP
002190             THRU 150-STAMP-CURRENT-TIMESTAMP-EXIT.
002200     ADD 1                       TO LM-ACCT-CNT.
002210     SET LM-ACCT-IX              TO LM-ACCT-CNT.
002220     MOVE WS-ASSIGNED-ACCT-NUMBER
002230                                 TO AT-ACCT-NUMBER (LM-ACCT-IX).
002240     MOVE TR-USER-ID             TO AT-ACCT-USER-ID (LM-ACCT-IX).
002250     SET  AT-STATUS-IN-USE (LM-ACCT-IX)
002260                                 TO TRUE.
002270     MOVE TR-AMOUNT              TO AT-ACCT-BALANCE (LM-ACCT-IX).
002280     MOVE WS-BUILD-TIMESTAMP     TO AT-ACCT-REG-AT (LM-ACCT-IX).
002290     MOVE SPACES                 TO AT-ACCT-UNREG-AT (LM-ACCT-IX).
002300
002310     MOVE WS-ASSIGNED-ACCT-NUMBER
002320                                 TO AR-ACCT-NUMBER.
002330     MOVE WS-BUILD-TIMESTAMP     TO AR-AT.
002340 130-APPEND-ACCT-ENTRY-EXIT.
002350     EXIT.
002360
002370******************************************************************
002380 150-STAMP-CURRENT-TIMESTAMP.
002390     ACCEPT WS-CURRENT-DATE      FROM DATE YYYYMMDD.
002400     ACCEPT WS-CURRENT-TIME      FROM TIME.
002410     MOVE WS-CD-YEAR             TO WS-BT-YEAR.
002420     MOVE WS-CD-MONTH            TO WS-BT-MONTH.
002430     MOVE WS-CD-DAY              TO WS-BT-DAY.
002440     MOVE WS-CT-HOUR             TO WS-BT-HOUR.
002450     MOVE WS-CT-MINUTE           TO WS-BT-MINUTE.
002460     MOVE WS-CT-SECOND           TO WS-BT-SECOND.
002470     MOVE ZERO                   TO WS-BT-MICROSEC.
002480     MOVE WS-CT-HUNDREDTH        TO WS-BT-MICROSEC (1:2).
002490 150-STAMP-CURRENT-TIMESTAMP-EXIT.
002500     EXIT.
002510
002520*-----------------------------------------------------------------
002530* Ten pseudo-random digits, one per call to 170.  Seeded from the
002540* time of day so two requests in the same run do not collide.
002550*-----------------------------------------------------------------
002560 160-RANDOM-ACCT-NUMBER.
002570     ACCEPT WS-RANDOM-SEED       FROM TIME.
002580     ADD LM-ACCT-CNT             TO WS-RANDOM-SEED.
002590     PERFORM 170-GENERATE-RANDOM-DIGIT
002600             THRU 170-GENERATE-RANDOM-DIGIT-EXIT
002610             VARYING WS-RANDOM-IX FROM 1 BY 1
002620             UNTIL WS-RANDOM-IX GREATER THAN 10.
002630 160-RANDOM-ACCT-NUMBER-EXIT.
002640     EXIT.
002650
002660*-----------------------------------------------------------------
002670 170-GENERATE-RANDOM-DIGIT.
002680     COMPUTE WS-RANDOM-WORK = (WS-RANDOM-SEED * 31) + 7.
002690     DIVIDE WS-RANDOM-WORK BY 99991
002700             GIVING WS-RANDOM-QUOT
002710             REMAINDER WS-RANDOM-SEED.
002720     DIVIDE WS-RANDOM-SEED BY 10
002730             GIVING WS-RANDOM-QUOT
002740             REMAINDER WS-RANDOM-DIGIT.
002750     MOVE WS-RANDOM-DIGIT        TO WS-RANDOM-DIGITS (WS-RANDOM-IX).
002760 170-GENERATE-RANDOM-DIGIT-EXIT.
002770     EXIT.
002780
002790******************************************************************
002800 200-FIND-USER.
002810     MOVE ZERO                   TO WS-USER-IX.
002820     PERFORM 210-SCAN-USER-TABLE
002830             THRU 210-SCAN-USER-TABLE-EXIT
002840             VARYING LM-USER-IX FROM 1 BY 1
002850             UNTIL LM-USER-IX GREATER THAN LM-USER-CNT
002860                OR WS-USER-IX NOT EQUAL ZERO.
002870 200-FIND-USER-EXIT.
002880     EXIT.
002890
002900*-----------------------------------------------------------------
002910 210-SCAN-USER-TABLE.
002920     IF UT-USER-ID (LM-USER-IX) = TR-USER-ID
002930         SET WS-USER-IX          TO LM-USER-IX
002940     END-IF.
002950 210-SCAN-USER-TABLE-EXIT.
002960     EXIT.
002970
002980*-----------------------------------------------------------------
002990* Counts every table entry owned by this user, IN-USE or
003000* UNREGISTERED alike - a closed account still counts against the
003010* ten-account cap.
003020*-----------------------------------------------------------------
003030 200-COUNT-USER-ACCOUNTS.
003040     MOVE ZERO                   TO WS-USER-ACCT-COUNT.
003050     PERFORM 210-TALLY-ONE-ACCOUNT
003060             THRU 210-TALLY-ONE-ACCOUNT-EXIT
003070             VARYING LM-ACCT-IX FROM 1 BY 1
003080             UNTIL LM-ACCT-IX GREATER THAN LM-ACCT-CNT.
003090 200-COUNT-USER-ACCOUNTS-EXIT.
003100     EXIT.
003110
003120*-----------------------------------------------------------------
003130 210-TALLY-ONE-ACCOUNT.
003140     IF AT-ACCT-USER-ID (LM-ACCT-IX) = TR-USER-ID
003150         ADD 1                   TO WS-USER-ACCT-COUNT
003160     END-IF.
003170 210-TALLY-ONE-ACCOUNT-EXIT.
003180     EXIT.
