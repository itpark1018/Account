000100******************************************************************
000110* AcctTab.cpy
000120* In-memory copy of the account master, built by LOAD-MASTERS at
000130* the start of the run and rewritten to ACCOUNT-FILE whole at end
000140* of job.  UT-style table search stands in for indexed access on
000150* this job, the same as LM-USER-TABLE above.
000160*------------------------------------------------------------------
000170* CHANGE LOG
000180*   11/02/1991 RJM  ORIGINAL CODING, TABLE SEARCH REPLACES INDEXED
000190*                   ACCESS - TICKET DP-0388
000200*   02/09/1999 LKT  Y2K REVIEW - TIMESTAMP PARTS CARRY 4-DIGIT YEAR
000210******************************************************************
000220 01  LM-ACCT-TABLE.
000230     05  LM-ACCT-CNT             PIC 9(4) COMP.
000240     05  LM-ACCT-ENTRY OCCURS 5000 TIMES
000250                       INDEXED BY LM-ACCT-IX.
000260         10  AT-ACCT-NUMBER        PIC X(10).
000270         10  AT-ACCT-NUMBER-R      REDEFINES AT-ACCT-NUMBER
000280                                   PIC 9(10).
000290         10  AT-ACCT-USER-ID       PIC 9(09).
000300         10  AT-ACCT-STATUS        PIC X(01).
000310             88  AT-STATUS-IN-USE        VALUE "I".
000320             88  AT-STATUS-UNREGISTERED  VALUE "U".
000330         10  AT-ACCT-BALANCE       PIC S9(15)V99.
000340         10  AT-ACCT-REG-AT        PIC X(26).
000350         10  AT-ACCT-UNREG-AT      PIC X(26).
