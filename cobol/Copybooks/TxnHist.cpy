000100******************************************************************
000110* TxnHist.cpy
000120* One line per use-balance request processed, success or fail.
000130*------------------------------------------------------------------
000140* CHANGE LOG
000150*   06/14/1987 RJM  ORIGINAL CODING - TICKET DP-0114
000160******************************************************************
000170 01  TRANSACTION-HISTORY-RECORD.
000180     05  TH-TXN-ID               PIC X(32).
000190     05  TH-ACCT-NUMBER          PIC X(10).
000200     05  TH-AMOUNT               PIC S9(15)V99.
000210     05  TH-BALANCE-SNAPSHOT     PIC S9(15)V99.
000220     05  TH-RESULT-TYPE          PIC X(01).
000230         88  TH-RESULT-SUCCESS       VALUE "S".
000240         88  TH-RESULT-FAIL          VALUE "F".
000250     05  TH-TYPE                 PIC X(01).
000260         88  TH-TYPE-USE             VALUE "U".
000270     05  TH-AT                   PIC X(26).
000280     05  TH-ERROR-CODE           PIC X(30).
000290     05  FILLER                  PIC X(01).
