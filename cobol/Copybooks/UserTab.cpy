000100******************************************************************
000110* UserTab.cpy
000120* In-memory copy of the account-holder master, built by
000130* LOAD-MASTERS at the start of the run.  This shop's package
000140* carries no ISAM on this job, so every lookup against the
000150* account-holder master is a table search against LM-USER-TABLE
000160* rather than a keyed READ.
000170*------------------------------------------------------------------
000180* CHANGE LOG
000190*   11/02/1991 RJM  ORIGINAL CODING, TABLE SEARCH REPLACES INDEXED
000200*                   ACCESS - TICKET DP-0388
000210******************************************************************
000220 01  LM-USER-TABLE.
000230     05  LM-USER-CNT             PIC 9(4) COMP.
000240     05  LM-USER-ENTRY OCCURS 2000 TIMES
000250                       INDEXED BY LM-USER-IX.
000260         10  UT-USER-ID            PIC 9(09).
000270         10  UT-USER-NAME          PIC X(20).
