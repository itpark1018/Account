000100******************************************************************
000110* AcctRes.cpy
000120* One line per create/close request processed, success or fail.
000130*------------------------------------------------------------------
000140* CHANGE LOG
000150*   06/14/1987 RJM  ORIGINAL CODING - TICKET DP-0114
000160******************************************************************
000170 01  ACCOUNT-RESULT-RECORD.
000180     05  AR-OP-CODE              PIC X(01).
000190         88  AR-OP-CREATE            VALUE "C".
000200         88  AR-OP-CLOSE             VALUE "D".
000210     05  AR-USER-ID              PIC 9(09).
000220     05  AR-ACCT-NUMBER          PIC X(10).
000230     05  AR-AT                   PIC X(26).
000240     05  AR-SUCCESS              PIC X(01).
000250         88  AR-SUCCESS-YES          VALUE "Y".
000260         88  AR-SUCCESS-NO           VALUE "N".
000270     05  AR-ERROR-CODE           PIC X(30).
000280     05  FILLER                  PIC X(01).
