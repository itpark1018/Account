000100******************************************************************
000110* TxnReq.cpy
000120* One requested operation, in arrival order - create, close or
000130* use-balance.  TR-AMOUNT is carried zoned DISPLAY, the same as
000140* every other money field on this job, so the request file stays
000150* a plain, portable line-sequential file of the kind this shop
000160* ships between job steps.
000170*------------------------------------------------------------------
000180* CHANGE LOG
000190*   06/14/1987 RJM  ORIGINAL CODING - TICKET DP-0114
000200******************************************************************
000210 01  TRANSACTION-REQUEST-RECORD.
000220     05  TR-OP-CODE              PIC X(01).
000230         88  TR-OP-CREATE            VALUE "C".
000240         88  TR-OP-CLOSE             VALUE "D".
000250         88  TR-OP-USE               VALUE "U".
000260     05  TR-USER-ID              PIC 9(09).
000270     05  TR-ACCT-NUMBER          PIC X(10).
000280     05  TR-AMOUNT               PIC S9(15)V99.
000290     05  FILLER                  PIC X(01).
