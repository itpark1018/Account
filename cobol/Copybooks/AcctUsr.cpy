000100******************************************************************
000110* AcctUsr.cpy
000120* Account-holder master record - one entry per user.
000130* Loaded whole into LM-USER-TABLE by LOAD-MASTERS; all lookups
000140* against it are by table search, there being no ISAM on this
000150* shop's package.
000160*------------------------------------------------------------------
000170* CHANGE LOG
000180*   06/14/1987 RJM  ORIGINAL CODING - TICKET DP-0114
000190*   02/09/1999 LKT  Y2K REVIEW - NO 2-DIGIT YEARS IN THIS COPYBOOK
000200******************************************************************
000210 01  ACCT-USER-RECORD.
000220     05  AU-USER-ID              PIC 9(09).
000230     05  AU-USER-NAME            PIC X(20).
000240     05  FILLER                  PIC X(01).
