000100******************************************************************
000110* AcctMst.cpy
000120* Account master record - one entry per open or closed account.
000130* Loaded whole into LM-ACCT-TABLE by LOAD-MASTERS and rewritten
000140* whole by LOAD-MASTERS at end of job; substitutes for random
000150* (indexed) access, which this shop's run-time does not carry
000160* for this job.
000170*------------------------------------------------------------------
000180* CHANGE LOG
000190*   06/14/1987 RJM  ORIGINAL CODING - TICKET DP-0114
000200*   02/09/1999 LKT  Y2K REVIEW - REGISTERED/UNREGISTERED TIMESTAMP
000210*                   FIELDS CONFIRMED 4-DIGIT YEAR, NO CHANGE
000220*                   REQUIRED
000230******************************************************************
000240 01  ACCOUNT-MASTER-RECORD.
000250     05  AM-ACCT-NUMBER          PIC X(10).
000260     05  AM-ACCT-USER-ID         PIC 9(09).
000270     05  AM-ACCT-STATUS          PIC X(01).
000280         88  AM-STATUS-IN-USE        VALUE "I".
000290         88  AM-STATUS-UNREGISTERED  VALUE "U".
000300     05  AM-ACCT-BALANCE         PIC S9(15)V99.
000310     05  AM-ACCT-REGISTERED-AT   PIC X(26).
000320     05  AM-ACCT-UNREGISTERED-AT PIC X(26).
000330     05  FILLER                  PIC X(01).
