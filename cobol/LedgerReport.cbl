000100******************************************************************
000110* This program is the sub program that prints the end-of-job
000120* summary for a ledger batch run.  It is called once, at the very
000130* end of LEDGER-BATCH, after the totals are final.  This job
000140* keeps no printer-spaced report file the way the old inventory
000150* run did - the summary goes to SYSOUT by way of DISPLAY, one
000160* line at a time, title through footer, the same paragraph split
000170* the inventory report used.
000180******************************************************************
000190* CHANGE LOG
000200*   08/23/2001 TBC  ORIGINAL CODING, SPLIT OUT OF LEDGER-BATCH SO
000210*                   THE SUMMARY PRINT LOGIC STANDS ON ITS OWN -
000220*                   TICKET DP-0699
000230*   04/14/2003 SMH  WS-DW-AMOUNT EDIT WIDENED BY ONE DIGIT AFTER
000240*                   A LARGE BRANCH-12 RUN TRUNCATED THE FOOTER
000250*                   LINE - TICKET DP-0841
000260*   09/30/2005 RFQ  100-PRINT-LEDGER-REPORT PERFORMS CORRECTED TO
000270*                   PERFORM ... THRU ... ON EVERY CALL, MATCHING
000280*                   THE REST OF THE LEDGER SYSTEM - TICKET DP-0978
000290*   02/11/2008 KDW  SECURITY LINE RE-WORDED PER DP STANDARDS
000300*                   REVISION, NO LOGIC CHANGE - TICKET DP-1102
000310******************************************************************
000320 IDENTIFICATION              DIVISION.
000330*-----------------------------------------------------------------
000340 PROGRAM-ID.                 LEDGER-REPORT.
000350 AUTHOR.                     T B COLLINS.
000360 INSTALLATION.               MIDLAND TRUST - DATA PROCESSING.
000370 DATE-WRITTEN.               08/23/2001.
000380 DATE-COMPILED.
000390 SECURITY.                   UNCLASSIFIED - INTERNAL DP USE ONLY.
000400*
000410******************************************************************
000420 ENVIRONMENT                 DIVISION.
000430*-----------------------------------------------------------------
000440 CONFIGURATION               SECTION.
000450 SOURCE-COMPUTER.            IBM-4341.
000460 OBJECT-COMPUTER.            IBM-4341.
000470 SPECIAL-NAMES.              C01 IS TOP-OF-FORM.
000480*-----------------------------------------------------------------
000490 DATA                        DIVISION.
000500*-----------------------------------------------------------------
000510 WORKING-STORAGE             SECTION.
000520*-----------------------------------------------------------------
000530*    Title and column-heading text, laid out flat the way the
000540*    inventory report's own weekday table was, then overlaid
000550*    with an OCCURS view so 300-PRINT-REPORT-TITLE can DISPLAY
000560*    all three lines with one small loop - this program's first
000570*    required REDEFINES.
000580 01  WS-REPORT-TITLE-BLOCK.
000590     05  WS-RT-LINE-1              PIC X(58)
000600         VALUE "ACCOUNT LEDGER BATCH - END OF JOB SUMMARY".
000610     05  WS-RT-LINE-2              PIC X(58)
000620         VALUE "OP   PROCESSED   SUCCEEDED   FAILED   AMOUNT DEBITED".
000630     05  WS-RT-LINE-3              PIC X(58)
000640         VALUE "--   ---------   ---------   ------   --------------".
000650 01  WS-REPORT-TITLE-TABLE        REDEFINES WS-REPORT-TITLE-BLOCK.
000660     05  WS-RT-LINE                PIC X(58) OCCURS 3 TIMES.
000670
000680 01  WS-TITLE-IX                  PIC 9(02) COMP.
000690
000700*    Detail-line work area, built fresh for each op code and
000710*    redefined as a flat line for the DISPLAY - this program's
000720*    second required REDEFINES.
000730 01  WS-DETAIL-WORK.
000740     05  WS-DW-OP-CODE             PIC X(02).
000750     05  WS-DW-PROCESSED           PIC ZZZ,ZZ9.
000760     05  WS-DW-SUCCEEDED           PIC ZZZ,ZZ9.
000770     05  WS-DW-FAILED              PIC ZZ,ZZ9.
000780     05  WS-DW-AMOUNT              PIC Z,ZZZ,ZZZ,ZZ9.99-.
000790 01  WS-DETAIL-LINE              REDEFINES WS-DETAIL-WORK
000800                                 PIC X(39).
000810
000820*    Grand-totals line, built the same way - this program's
000830*    third required REDEFINES.
000840 01  WS-GRAND-WORK.
000850     05  WS-GW-LABEL               PIC X(14)
000860                                    VALUE "GRAND TOTALS".
000870     05  WS-GW-PROCESSED           PIC ZZZ,ZZ9.
000880     05  WS-GW-SUCCEEDED           PIC ZZZ,ZZ9.
000890     05  WS-GW-FAILED              PIC ZZ,ZZ9.
000900 01  WS-GRAND-LINE                REDEFINES WS-GRAND-WORK
000910                                  PIC X(34).
000920
000930*-----------------------------------------------------------------
000940 LINKAGE                     SECTION.
000950*-----------------------------------------------------------------
000960 01  LS-RUN-TOTALS.
000970     05  LS-CREATE-READ            PIC 9(07) COMP.
000980     05  LS-CREATE-SUCCESS         PIC 9(07) COMP.
000990     05  LS-CREATE-FAIL            PIC 9(07) COMP.
001000     05  LS-CLOSE-READ             PIC 9(07) COMP.
001010     05  LS-CLOSE-SUCCESS          PIC 9(07) COMP.
001020     05  LS-CLOSE-FAIL             PIC 9(07) COMP.
001030     05  LS-USE-READ               PIC 9(07) COMP.
001040     05  LS-USE-SUCCESS            PIC 9(07) COMP.
001050     05  LS-USE-FAIL               PIC 9(07) COMP.
001060     05  LS-USE-AMOUNT             PIC S9(15)V99.
001070     05  LS-GRAND-READ             PIC 9(07) COMP.
001080     05  LS-GRAND-SUCCESS          PIC 9(07) COMP.
001090     05  LS-GRAND-FAIL             PIC 9(07) COMP.
001100
001110******************************************************************
001120 PROCEDURE                   DIVISION    USING LS-RUN-TOTALS.
001130*-----------------------------------------------------------------
001140* Main procedure
001150*-----------------------------------------------------------------
001160 100-PRINT-LEDGER-REPORT.
001170     PERFORM 300-PRINT-REPORT-TITLE
001180             THRU 300-PRINT-REPORT-TITLE-EXIT.
001190     PERFORM 300-PRINT-REPORT-HEADER
001200             THRU 300-PRINT-REPORT-HEADER-EXIT.
001210     PERFORM 300-PRINT-CREATE-DETAIL
001220             THRU 300-PRINT-CREATE-DETAIL-EXIT.
001230     PERFORM 300-PRINT-CLOSE-DETAIL
001240             THRU 300-PRINT-CLOSE-DETAIL-EXIT.
001250     PERFORM 300-PRINT-USE-DETAIL
001260             THRU 300-PRINT-USE-DETAIL-EXIT.
001270     PERFORM 300-PRINT-GRAND-TOTALS
001280             THRU 300-PRINT-GRAND-TOTALS-EXIT.
001290     EXIT PROGRAM.
001300
001310******************************************************************
001320 300-PRINT-REPORT-TITLE.
001330     DISPLAY WS-RT-LINE (1).
001340     DISPLAY SPACES.
001350 300-PRINT-REPORT-TITLE-EXIT.
001360     EXIT.
001370
001380*-----------------------------------------------------------------
001390 300-PRINT-REPORT-HEADER.
001400     PERFORM 400-PRINT-ONE-HEADING-LINE
001410             THRU 400-PRINT-ONE-HEADING-LINE-EXIT
001420             VARYING WS-TITLE-IX FROM 2 BY 1
001430             UNTIL WS-TITLE-IX GREATER THAN 3.
001440 300-PRINT-REPORT-HEADER-EXIT.
001450     EXIT.
001460
001470*-----------------------------------------------------------------
001480 400-PRINT-ONE-HEADING-LINE.
001490     DISPLAY WS-RT-LINE (WS-TITLE-IX).
001500 400-PRINT-ONE-HEADING-LINE-EXIT.
001510     EXIT.
001520
001530*-----------------------------------------------------------------
001540* "C" line - accounts opened this run.  Create and close never
001550* move money, so the amount-debited column is left blank.
001560*-----------------------------------------------------------------
001570 300-PRINT-CREATE-DETAIL.
001580     MOVE "C "                   TO WS-DW-OP-CODE.
001590     MOVE LS-CREATE-READ         TO WS-DW-PROCESSED.
001600     MOVE LS-CREATE-SUCCESS      TO WS-DW-SUCCEEDED.
001610     MOVE LS-CREATE-FAIL         TO WS-DW-FAILED.
001620     MOVE SPACES                 TO WS-DW-AMOUNT.
001630     DISPLAY WS-DETAIL-LINE.
001640 300-PRINT-CREATE-DETAIL-EXIT.
001650     EXIT.
001660
001670*-----------------------------------------------------------------
001680* "D" line - accounts closed this run.
001690*-----------------------------------------------------------------
001700 300-PRINT-CLOSE-DETAIL.
001710     MOVE "D "                   TO WS-DW-OP-CODE.
001720     MOVE LS-CLOSE-READ          TO WS-DW-PROCESSED.
001730     MOVE LS-CLOSE-SUCCESS       TO WS-DW-SUCCEEDED.
001740     MOVE LS-CLOSE-FAIL          TO WS-DW-FAILED.
001750     MOVE SPACES                 TO WS-DW-AMOUNT.
001760     DISPLAY WS-DETAIL-LINE.
001770 300-PRINT-CLOSE-DETAIL-EXIT.
001780     EXIT.
001790
001800*-----------------------------------------------------------------
001810* "U" line - balance-use requests this run, with the total
001820* amount actually debited across every successful one.
001830*-----------------------------------------------------------------
001840 300-PRINT-USE-DETAIL.
001850     MOVE "U "                   TO WS-DW-OP-CODE.
001860     MOVE LS-USE-READ            TO WS-DW-PROCESSED.
001870     MOVE LS-USE-SUCCESS         TO WS-DW-SUCCEEDED.
001880     MOVE LS-USE-FAIL            TO WS-DW-FAILED.
001890     MOVE LS-USE-AMOUNT          TO WS-DW-AMOUNT.
001900     DISPLAY WS-DETAIL-LINE.
001910 300-PRINT-USE-DETAIL-EXIT.
001920     EXIT.
001930
001940*-----------------------------------------------------------------
001950 300-PRINT-GRAND-TOTALS.
001960     DISPLAY SPACES.
001970     MOVE LS-GRAND-READ          TO WS-GW-PROCESSED.
001980     MOVE LS-GRAND-SUCCESS       TO WS-GW-SUCCEEDED.
001990     MOVE LS-GRAND-FAIL          TO WS-GW-FAILED.
002000     DISPLAY WS-GRAND-LINE.
002010 300-PRINT-GRAND-TOTALS-EXIT.
002020     EXIT.
